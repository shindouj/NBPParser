000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?SEARCH  =WSYS022
000160
000170* NBP-Modul
000180?SEARCH  =NBPSTA0M
000190
000200?NOLMAP, SYMBOLS, INSPECT
000210?SAVE ALL
000220?SAVEABEND
000230?LINES 66
000240?CHECK 3
000250?SQL
000260
000270 IDENTIFICATION DIVISION.
000280
000290 PROGRAM-ID.    NBPSTA0O.
000300 AUTHOR.        R S JANICKI.
000310 INSTALLATION.  DATA CENTER - FOREIGN EXCHANGE REPORTING.
000320 DATE-WRITTEN.  1987-02-11.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350
000360*****************************************************************
000361* Letzte Aenderung :: 2017-11-08
000362* Letzte Version   :: C.04.01
000363* Kurzbeschreibung :: Treiber fuer die NBP-Kurstabellen-Statistik
000364*                      (liest Laufparameter, ruft NBPSTA0M,
000365*                      druckt die beiden Ergebniszeilen)
000366*
000367* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000368*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000369*----------------------------------------------------------------*
000370* Vers.   | Datum      | von | Kommentar                          *
000371*---------|------------|-----|------------------------------------*
000372*A.00.00  | 1987-02-11 | RSJ | Erstversion.                       *
000373*A.01.00  | 1987-06-30 | RSJ | Verkaufskurs-/Mittelwert-Parameter *
000374*         |            |     | und zweite Ergebniszeile ergaenzt. *
000375*B.00.00  | 1988-03-02 | HKW | Von-/Bis-Datum als Laufparameter   *
000376*         |            |     | ergaenzt - vorher nur ein          *
000377*         |            |     | Stichtag.                          *
000378*B.01.00  | 1988-09-27 | RSJ | Abbruchmeldung bei fehlendem       *
000379*         |            |     | Parameter klarer formuliert.       *
000380*C.00.00  | 1989-11-02 | HKW | Layout der Ergebniszeile in das    *
000381*         |            |     | gemeinsame Copy-Modul NBPCTPC      *
000382*         |            |     | verschoben.                        *
000383*C.01.00  | 1991-05-06 | PDK | Pruefung der Parameteranzahl       *
000384*         |            |     | verschaerft - akzeptierte bisher 2 *
000385*         |            |     | Parameter und setzte das Bis-Datum *
000386*         |            |     | auf das Von-Datum, entfernt auf    *
000387*         |            |     | Anforderung der Finanzabteilung    *
000388*         |            |     | FX-AUD-91-03.                      *
000389*C.02.00  | 1993-08-19 | PDK | Waehrungscode wird von diesem      *
000390*         |            |     | Treiber nicht mehr in              *
000391*         |            |     | Grossbuchstaben umgewandelt -      *
000392*         |            |     | Vergleich soll                     *
000393*         |            |     | gross-/kleinschreibungsabhaengig   *
000394*         |            |     | sein (FX-0151).                    *
000395*Y2K.02   | 1998-11-30 | PDK | Jahr-2000-Pruefung: Daten werden   *
000396*         |            |     | als vollstaendiger CCYY-MM-DD-Text *
000397*         |            |     | uebergeben, hier wird nie eine     *
000398*         |            |     | 2-stellige Jahreszahl gespeichert  *
000399*         |            |     | - keine Code-Aenderung, siehe      *
000400*         |            |     | DC-Y2K-07                          *
000401*C.03.01  | 1999-01-18 | PDK | Anzeigeformat der Ergebniszeile    *
000402*         |            |     | gegen die 4-Dezimalstellen-Vorgabe *
000403*         |            |     | der Finanzabteilung geprueft.      *
000404*C.03.02  | 1999-04-22 | PDK | Statistikmodul NBPSTA0M hat        *
000405*         |            |     | Mittelwertfehler bei               *
000406*         |            |     | Mehrjahreslauf behoben (Anf.       *
000407*         |            |     | FX-0189) - keine Aenderung an      *
000408*         |            |     | diesem Treiber.                    *
000409*----------------------------------------------------------------*
000410*C.03.03  | 2000-01-14 | PDK | Y2K-Folgepruefung abgeschlossen -  *
000411*         |            |     | Treiber laeuft seit Jahreswechsel  *
000412*         |            |     | unauffaellig, keine Code-Aenderung *
000413*         |            |     | erforderlich                       *
000414*C.04.00  | 2006-02-20 | MKS | RES-/LINK-FOUND-DAY-COUNT aus      *
000415*         |            |     | NBPCTPC entfernt - wurde von diesem*
000416*         |            |     | Treiber nie ausgewertet,           *
000417*         |            |     | Revisionsfeststellung FX-0741      *
000418*C.04.01  | 2017-11-08 | kl  | Aufruf ins Statistikmodul          *
000419*         |            |     | unveraendert - dortige Ergaenzung  *
000420*         |            |     | um einen 77-Level-Zaehler hat keine*
000421*         |            |     | Auswirkung auf diesen Treiber      *
000422*----------------------------------------------------------------*
000423*
000424* Programmbeschreibung
000425* --------------------
000426*   Liest drei Laufparameter (Waehrungscode, Von-Datum, Bis-Datum)
000427*   ueber den gewohnten GETSTARTUPTEXT-Startup-Text, ruft NBPSTA0M
000428*   fuer die Tag-fuer-Tag-Abfrage und die Statistik, und druckt den
000429*   Mittelwert des Kaufkurses sowie die Standardabweichung
000430*   (Grundgesamtheit) des Verkaufskurses auf zwei unformatierten
000431*   Zeilen.
000432*
000433*   Ein fehlender Parameter, ein nicht lesbares Datum, oder ein
000434*   Zeitraum ohne gefundene Waehrung werden von diesem Treiber gleich
000435*   behandelt: der Lauf bricht mit einer Meldung geordnet ab, es
000436*   werden keine Ergebniszeilen gedruckt. Es gibt keinen sinnvollen
000437*   Ersatzwert.
000438*
000439******************************************************************
000870
000880 ENVIRONMENT DIVISION.
000890 CONFIGURATION SECTION.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM
000920     SWITCH-15 IS ANZEIGE-VERSION
000930         ON STATUS IS SHOW-VERSION
000940     CLASS ALPHNUM IS "0123456789"
000950                      "abcdefghijklmnopqrstuvwxyz"
000960                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000970                      " .,;-_!$%/=*+".
000980
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050
001060
001070 WORKING-STORAGE SECTION.
001080*--------------------------------------------------------------------*
001090* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001100*--------------------------------------------------------------------*
001110 01          COMP-FELDER.
001120     05      C4-ANZ              PIC S9(04) COMP.
001130     05      C4-COUNT            PIC S9(04) COMP.
001140     05      C4-PTR              PIC S9(04) COMP.
001150     05      REPLY-LAENGE        PIC  9(04) COMP.
001160     05      FILLER              PIC X(02).
001170
001180*--------------------------------------------------------------------*
001190* Display-Felder: Praefix D
001200*--------------------------------------------------------------------*
001210 01          DISPLAY-FELDER.
001220     05      D-NUM1              PIC  9.
001230     05      D-NUM2              PIC  9(02).
001240     05      D-NUM4              PIC -9(04).
001250     05      D-RATE              PIC ZZZ9.9999.
001260     05      FILLER              PIC X(02).
001270
001280*--------------------------------------------------------------------*
001290* Felder mit konstantem Inhalt: Praefix K
001300*--------------------------------------------------------------------*
001310 01          KONSTANTE-FELDER.
001320     05      K-MODUL             PIC X(08)          VALUE "NBPSTA0O".
001330     05      FILLER              PIC X(02).
001340
001350*----------------------------------------------------------------*
001360* Conditional-Felder
001370*----------------------------------------------------------------*
001380 01          SCHALTER.
001390     05      PRG-STATUS          PIC 9       VALUE ZERO.
001400          88 PRG-OK                          VALUE ZERO.
001405          88 PRG-NOK                         VALUE 1 THRU 9.
001410          88 PRG-ENDE                        VALUE 1.
001415          88 PRG-ABBRUCH                     VALUE 2.
001420
001430     05      FILLER                  PIC X(02).
001480
001490*--------------------------------------------------------------------*
001500* Weitere Arbeitsfelder: Praefix W
001510*--------------------------------------------------------------------*
001520 01          WORK-FELDER.
001530     05      W-DUMMY             PIC X(02).
001540     05      W-PARM-3            PIC X(30).
001550     05      FILLER              PIC X(02).
001560 01          ZEILE            PIC X(80).
001570
001580*--------------------------------------------------------------------*
001590* Laufparameter und Ergebniszeile - gemeinsames Copy-Modul mit dem
001600* Statistikmodul. Das Kurstabellen-Layout im selben Modul bleibt
001610* hier ungenutzt; dieser Compiler kennt kein Teil-COPY, um nur den
001620* Parameter-/Ergebnisteil einzubinden.
001630*--------------------------------------------------------------------*
001640     COPY    NBPCTPC.
001650
001660*--------------------------------------------------------------------*
001670* Parameterbereich fuer GETSTARTUPTEXT-Utility
001680*--------------------------------------------------------------------*
001690 01          STUP-PARAMETER.
001700     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
001710     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
001720     05      STUP-TEXT           PIC X(128).
001730     05      FILLER              PIC X(02).
001740
001750*--------------------------------------------------------------------*
001760* Schnittstelle zu NBPSTA0M - das gerufene Modul fuehrt das Layout
001770* in seinem LINK-REC-Copy; dieser Treiber deklariert seine eigene
001780* passende Kopie, da beide Programme getrennt compiliert und
001781* gebunden werden
001790*--------------------------------------------------------------------*
001800 01          LINK-REC.
001810     05      LINK-HDR.
001820        10   LINK-CMD                 PIC X(02).
001830        10   LINK-RC                  PIC S9(04) COMP.
001840     05      LINK-DATA.
001850        10   LINK-CURRENCY-CODE       PIC X(03).
001860        10   LINK-START-DATE          PIC X(10).
001870        10   LINK-END-DATE            PIC X(10).
001880        10   LINK-MEAN-BUYING-PRICE   PIC 9(04)V9(04).
001890        10   LINK-STDDEV-SELLING-PRICE
001900                                      PIC 9(04)V9(04).
001920        10   FILLER                   PIC X(12).
001930
001940 EXTENDED-STORAGE SECTION.
001950
001960 EXEC SQL
001970     INCLUDE SQLCA
001980 END-EXEC
001990
002000 PROCEDURE DIVISION.
002010
002020******************************************************************
002030* A100  Steuerungs-Section
002040******************************************************************
002050 A100-STEUERUNG SECTION.
002060 A100-00.
002070     IF  SHOW-VERSION
002080         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002090         STOP RUN
002100     END-IF
002110
002120     PERFORM B000-VORLAUF
002130
002140     IF  PRG-ABBRUCH
002150         CONTINUE
002160     ELSE
002170         PERFORM B100-VERARBEITUNG
002180     END-IF
002190
002200     PERFORM B090-ENDE
002210     STOP RUN
002220     .
002230 A100-99.
002240     EXIT.
002250
002260******************************************************************
002270* B000  Vorlauf - Laufparameter lesen und zerlegen
002280******************************************************************
002290 B000-VORLAUF SECTION.
002300 B000-00.
002310     PERFORM C000-INIT
002320     PERFORM P100-GETSTARTUPTEXT
002330     .
002340 B000-99.
002350     EXIT.
002360
002370******************************************************************
002380* B090  Nachlauf - Ergebnis oder Abbruchmeldung drucken
002390******************************************************************
002400 B090-ENDE SECTION.
002410 B090-00.
002420     IF  PRG-ABBRUCH
002430         DISPLAY ">>> ABBRUCH !!! <<< "
002431         DISPLAY " "
002440     END-IF
002450     .
002460 B090-99.
002470     EXIT.
002480
002490******************************************************************
002500* B100  Ruft das Statistikmodul, druckt bei glattem Rueckkehr-
002510*       Code die beiden Ergebniszeilen
002520******************************************************************
002530 B100-VERARBEITUNG SECTION.
002540 B100-00.
002550     CALL "NBPSTA0M" USING LINK-REC
002560     EVALUATE LINK-RC
002570         WHEN ZERO
002580             PERFORM D100-PRINT-RESULTS THRU D100-99
002590         WHEN 9999
002600             DISPLAY " RC 9999 = PRG-ABBRUCH aus NBPSTA0M "
002610             DISPLAY " keine Tage gefunden oder Datumsbereich ungueltig"
002620             SET PRG-ABBRUCH TO TRUE
002630         WHEN OTHER
002640             MOVE LINK-RC TO D-NUM4
002650             DISPLAY " unbekannter RC: " D-NUM4 " aus NBPSTA0M"
002660             SET PRG-ABBRUCH TO TRUE
002670     END-EVALUATE
002680     .
002690 B100-99.
002700     EXIT.
002710
002720******************************************************************
002730* C000  Schalter und Link-Record initialisieren
002740******************************************************************
002750 C000-INIT SECTION.
002760 C000-00.
002770     INITIALIZE SCHALTER
002780     MOVE "ST" TO LINK-CMD
002790     MOVE ZERO TO LINK-RC
002800     .
002810 C000-99.
002820     EXIT.
002830
002840******************************************************************
002850* D100  Druckt den Mittelwert des Kaufkurses, dann die Standard-
002860*       abweichung des Verkaufskurses, je eine Zeile, 4 Dezimalstellen
002870******************************************************************
002880 D100-PRINT-RESULTS SECTION.
002890 D100-00.
002900     MOVE LINK-MEAN-BUYING-PRICE     TO D-RATE
002910     DISPLAY D-RATE
002920
002930     MOVE LINK-STDDEV-SELLING-PRICE  TO D-RATE
002940     DISPLAY D-RATE
002950     .
002960 D100-99.
002970     EXIT.
002980
002990******************************************************************
003000* P100  Liest die Laufparameter des Jobs per GETSTARTUPTEXT und
003010*       zerlegt sie in Waehrungscode / Von-Datum / Bis-Datum. Ein
003020*       zu kurzer oder unlesbarer Parametertext bricht den Lauf ab -
003030*       es gibt keinen sinnvollen 2- oder 0-Parameter-Modus hierfuer.
003040******************************************************************
003050 P100-GETSTARTUPTEXT SECTION.
003060 P100-00.
003070     MOVE SPACE TO STUP-TEXT
003080     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
003090                                   STUP-TEXT
003100                            GIVING STUP-RESULT
003110
003120     EVALUATE STUP-RESULT
003130         WHEN -9999 THRU -1
003140             MOVE STUP-RESULT TO D-NUM4
003150             DISPLAY "Fehler bei GETSTARTUPTEXT: " D-NUM4
003151             DISPLAY ">> ABBRUCH <<"
003160             SET PRG-ABBRUCH TO TRUE
003170
003180         WHEN ZERO
003190             DISPLAY "GETSTARTUPTEXT: Startup-Text fehlt!"
003200             DISPLAY "Erwartet: WAEHRUNGSCODE VON-DATUM BIS-DATUM"
003201             DISPLAY ">> ABBRUCH <<"
003210             SET PRG-ABBRUCH TO TRUE
003220
003230         WHEN OTHER
003240             MOVE SPACE TO LINK-CURRENCY-CODE
003250                           LINK-START-DATE
003260                           W-PARM-3
003270             UNSTRING STUP-TEXT DELIMITED BY " "
003280                 INTO LINK-CURRENCY-CODE,
003290                      LINK-START-DATE,
003300                      W-PARM-3
003310
003320             IF  LINK-CURRENCY-CODE = SPACE
003330              OR LINK-START-DATE    = SPACE
003340              OR W-PARM-3           = SPACE
003350                 DISPLAY "Erwartet wurden 3 Laufparameter, "
003360                         "weniger erhalten"
003361                 DISPLAY ">> ABBRUCH <<"
003370                 SET PRG-ABBRUCH TO TRUE
003380             ELSE
003390                 MOVE W-PARM-3(1:10) TO LINK-END-DATE
003400             END-IF
003410     END-EVALUATE
003420     .
003430 P100-99.
003440     EXIT.
003450*
003460*--------------------------------------------------------------------*
003470* ENDE PROGRAMM NBPSTA0O
003480*--------------------------------------------------------------------*
003490
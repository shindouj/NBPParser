000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?SEARCH  =WSYS022
000160?NOLMAP, SYMBOLS, INSPECT
000170?SAVE ALL
000180?SAVEABEND
000190?LINES 66
000200?CHECK 3
000210?SQL
000220
000230 IDENTIFICATION DIVISION.
000240
000250 PROGRAM-ID.    NBPSTA0M.
000260 AUTHOR.        R S JANICKI.
000270 INSTALLATION.  DATA CENTER - FOREIGN EXCHANGE REPORTING.
000280 DATE-WRITTEN.  1987-02-11.
000290 DATE-COMPILED.
000300 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000310
000320*****************************************************************
000321* Letzte Aenderung :: 2017-11-08
000322* Letzte Version   :: C.04.01
000323* Kurzbeschreibung :: Statistikmodul fuer die NBP-Kurstabellen-
000324*                      Stapelverarbeitung (wird von Treiber
000325*                      NBPSTA0O gerufen)
000326*
000327* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000328*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000329*----------------------------------------------------------------*
000330* Vers.   | Datum      | von | Kommentar                          *
000331*---------|------------|-----|------------------------------------*
000332*A.00.00  | 1987-02-11 | RSJ | Erstversion. Tagesabfrage, nur     *
000333*         |            |     | Kaufkurs, keine Statistik.         *
000334*A.01.00  | 1987-06-30 | RSJ | Verkaufskurs und Mittelwert ueber  *
000335*         |            |     | den Zeitraum ergaenzt, Anforderung *
000336*         |            |     | der Finanzabteilung (Anf. FX-0042) *
000337*A.02.00  | 1987-11-12 | HKW | Kursabfrage von der alten =FXDAY-  *
000338*         |            |     | Schluesseldatei auf die neuen SQL- *
000339*         |            |     | Tabellen =NBPTABH / =NBPTABD       *
000340*         |            |     | umgestellt                         *
000341*B.00.00  | 1988-03-02 | HKW | Verarbeitung eines Datumsbereichs  *
000342*         |            |     | ergaenzt (vorher nur ein Tag);     *
000343*         |            |     | Aufrufer uebergibt jetzt Von-/Bis- *
000344*         |            |     | Datum statt eines Datums           *
000345*B.01.00  | 1988-09-27 | RSJ | Tage ohne Kurstabelle oder ohne    *
000346*         |            |     | gesuchte Waehrung werden jetzt     *
000347*         |            |     | uebersprungen statt den ganzen     *
000348*         |            |     | Lauf abzubrechen (Anf. FX-0099)    *
000349*B.02.00  | 1989-02-14 | HKW | Standardabweichung                 *
000350*         |            |     | (Grundgesamtheit) des              *
000351*         |            |     | Verkaufskurses ergaenzt,           *
000352*         |            |     | Anforderung der Finanzabteilung    *
000353*         |            |     | FX-0114                            *
000354*C.00.00  | 1989-11-02 | HKW | Tabellen-/Parameter-/Ergebnis-     *
000355*         |            |     | Layouts ausgelagert in das         *
000356*         |            |     | gemeinsame Copy-Modul NBPCTPC      *
000357*         |            |     | (vorher alles lokal in diesem      *
000358*         |            |     | Programm)                          *
000359*C.01.00  | 1991-05-06 | PDK | Abschneiden vor Division beim      *
000360*         |            |     | Kaufkurs-Mittelwert korrigiert -   *
000361*         |            |     | wurde gerundet,                    *
000362*         |            |     | Revisionsfeststellung FX-AUD-91-03 *
000363*C.02.00  | 1993-08-19 | PDK | Standardabweichung jetzt per       *
000364*         |            |     | Summe-der-Quadrate in einem        *
000365*         |            |     | Durchlauf berechnet statt jeden    *
000366*         |            |     | Tageskurs in einer Tabelle zu      *
000367*         |            |     | halten - die alte Tabelle lief bei *
000368*         |            |     | einem 3-Jahres-Lauf ueber          *
000369*Y2K.02   | 1998-11-30 | PDK | Jahr-2000-Pruefung: alle CCYY-     *
000370*         |            |     | Felder haben bereits 4 Stellen,    *
000371*         |            |     | Schaltjahrtest rechnet bereits mit *
000372*         |            |     | voller Jahrhundertzahl - keine     *
000373*         |            |     | Code-Aenderung, siehe DC-Y2K-07    *
000374*C.03.01  | 1999-01-18 | PDK | EVALUATE auf SQLCODE 100 nach      *
000375*         |            |     | einem Support-Anruf ausdruecklich  *
000376*         |            |     | dokumentiert als 'Tag oder         *
000377*         |            |     | Waehrung nicht veroeffentlicht'    *
000378*C.03.02  | 1999-04-22 | PDK | Mittelwertberechnung lief ueber    *
000379*         |            |     | ein 4-stelliges Arbeitsfeld statt  *
000380*         |            |     | direkt aus der Summe zu dividieren *
000381*         |            |     | - bei Mehrjahreslauf gingen        *
000382*         |            |     | Vorkommastellen verloren (Anf.     *
000383*         |            |     | FX-0189)                           *
000385*C.03.03  | 2000-01-14 | PDK | Y2K-Folgepruefung abgeschlossen -  *
000386*         |            |     | Modul laeuft seit Jahreswechsel    *
000387*         |            |     | unauffaellig, keine Code-Aenderung *
000388*         |            |     | erforderlich                       *
000389*C.04.00  | 2006-02-20 | MKS | PARM-COUNT und RES-/LINK-FOUND-DAY-*
000390*         |            |     | COUNT entfernt - totes Feld bzw.   *
000391*         |            |     | vom Treiber nie ausgewertet,       *
000392*         |            |     | Revisionsfeststellung              *
000393*         |            |     | FX-0204/FX-0741                    *
000394*C.04.01  | 2017-11-08 | kl  | 77-Level-Zaehler W-TAGESZAEHLER    *
000395*         |            |     | ergaenzt - zaehlt jeden            *
000396*         |            |     | durchlaufenen Kalendertag zur      *
000397*         |            |     | Laufkontrolle, keine fachliche     *
000398*         |            |     | Aenderung                          *
000399*----------------------------------------------------------------*
000400*
000401* Programmbeschreibung
000402* --------------------
000403*   Berechnet fuer einen Waehrungscode und einen geschlossenen
000404*   Von-/Bis-Zeitraum den Mittelwert des Kaufkurses sowie die
000405*   Standardabweichung (Grundgesamtheit) des Verkaufskurses ueber
000406*   alle Tage des Zeitraums, an denen eine Kurstabelle veroeffentlicht
000407*   wurde UND diese Waehrung enthielt. Tage ohne veroeffentlichte
000408*   Tabelle, oder mit einer Tabelle ohne die gesuchte Waehrung, werden
000409*   uebersprungen - sie zaehlen nicht zum Divisor.
000410*
000411*   Wird von NBPSTA0O ueber LINK-REC mit Waehrungscode und Zeitraum
000412*   gerufen; liefert LINK-RC sowie die beiden Ergebniswerte zurueck.
000413*   LINK-RC = 9999 zeigt dem Treiber, dass der Lauf nicht durch-
000414*   gefuehrt werden konnte (ungueltiges Datum, SQL-Fehler oder keine
000415*   Tage gefunden).
000416*
000417******************************************************************
000960
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM
001010     SWITCH-15 IS ANZEIGE-VERSION
001020         ON STATUS IS SHOW-VERSION
001030     CLASS ALPHNUM IS "0123456789"
001040                      "abcdefghijklmnopqrstuvwxyz"
001050                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001060                      " .,;-_!$%/=*+".
001070
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100
001110
001120 DATA DIVISION.
001130 FILE SECTION.
001140
001150
001160 WORKING-STORAGE SECTION.
001170*--------------------------------------------------------------------*
001180* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001190*--------------------------------------------------------------------*
001200 01          COMP-FELDER.
001210     05      C4-ANZ              PIC S9(04) COMP.
001220     05      C4-COUNT            PIC S9(04) COMP.
001230     05      C4-I1               PIC S9(04) COMP.
001240     05      C4-I2               PIC S9(04) COMP.
001250     05      C4-LEN              PIC S9(04) COMP.
001260     05      C4-PTR              PIC S9(04) COMP.
001270
001280     05      C4-X.
001290      10                         PIC X VALUE LOW-VALUE.
001300      10     C4-X2               PIC X.
001310     05      C4-NUM REDEFINES C4-X
001320                                 PIC S9(04) COMP.
001330
001340     05      C9-ANZ              PIC S9(09) COMP.
001350     05      C9-COUNT            PIC S9(09) COMP.
001360
001370     05      REPLY-LAENGE        PIC  9(04) COMP.
001380     05      FILLER              PIC X(02).
001390
001400*--------------------------------------------------------------------*
001410* Display-Felder: Praefix D
001420*--------------------------------------------------------------------*
001430 01          DISPLAY-FELDER.
001440     05      D-NUM1              PIC  9.
001450     05      D-NUM2              PIC  9(02).
001460     05      D-NUM3              PIC  9(03).
001470     05      D-NUM4              PIC -9(04).
001480     05      D-NUM6              PIC  9(06).
001490     05      D-NUM9              PIC  9(09).
001500     05      D-RATE               PIC ZZZ9.9999.
001510     05      FILLER              PIC X(02).
001520
001530*--------------------------------------------------------------------*
001540* Felder mit konstantem Inhalt: Praefix K
001550*--------------------------------------------------------------------*
001560 01          KONSTANTE-FELDER.
001570     05      K-MODUL             PIC X(08)          VALUE "NBPSTA0M".
001580     05      FILLER              PIC X(02).
001590
001600*----------------------------------------------------------------*
001610* Konditionale Felder
001620*----------------------------------------------------------------*
001630 01          SCHALTER.
001640     05      FILE-STATUS         PIC X(02).
001650          88 FILE-OK                         VALUE "00".
001660          88 FILE-NOK                        VALUE "01" THRU "99".
001670
001680     05      PRG-STATUS          PIC 9       VALUE ZERO.
001690          88 PRG-OK                          VALUE ZERO.
001700          88 PRG-NOK                         VALUE 1 THRU 9.
001710          88 PRG-ENDE                        VALUE 1.
001720          88 PRG-ABBRUCH                     VALUE 2.
001730
001740     05      NBPTABH-FLAG            PIC 9       VALUE ZERO.
001750          88 NBPTABH-FOUND                       VALUE ZERO.
001760          88 NBPTABH-NOT-PUBLISHED               VALUE 1.
001770          88 NBPTABH-SQL-ERROR                   VALUE 2.
001780
001790     05      NBPTABD-CURS-FLAG       PIC 9       VALUE ZERO.
001800          88 NBPTABD-CLOSED                      VALUE ZERO.
001810          88 NBPTABD-OPEN                        VALUE 1.
001820
001830     05      NBPTABD-FETCH-FLAG      PIC 9       VALUE ZERO.
001840          88 NBPTABD-OK                          VALUE ZERO.
001850          88 NBPTABD-EOD                         VALUE 1.
001860          88 NBPTABD-NOK                         VALUE 2.
001870
001880     05      POSITION-FLAG           PIC 9       VALUE ZERO.
001890          88 POSITION-FOUND                      VALUE 1.
001900          88 POSITION-NOT-FOUND                  VALUE ZERO.
001910
001920     05      FILLER                  PIC X(02).
001930
001940*--------------------------------------------------------------------*
001950* Weitere Arbeitsfelder: Praefix W
001960*--------------------------------------------------------------------*
001970 01          WORK-FELDER.
001980     05      W-DUMMY             PIC X(02).
001990     05      FILLER              PIC X(02).
002000 01          ZEILE            PIC X(80).
002005*    Stand-alone Zaehler, Praefix W wie WORK-FELDER, 77-Level
002006*    nach Hauskonvention fuer einzelne Zaehler/Schalter (C.04.01) -
002007*    zaehlt jeden durchlaufenen Kalendertag, nicht nur die
002008*    gefundenen, als Laufkontrolle bei Support-Rueckfragen
002009 77          W-TAGESZAEHLER      PIC S9(04) COMP VALUE ZERO.
002010
002020*--------------------------------------------------------------------*
002030* Tagesdatum- und Kalender-Arbeitsfelder (Praefix CUR/CAL)
002040*--------------------------------------------------------------------*
002050 01          CURRENT-DATE-WORK.
002060     05      CURRENT-DATE-CCYY   PIC 9(04).
002070     05      CURRENT-DATE-MM     PIC 9(02).
002080     05      CURRENT-DATE-DD     PIC 9(02).
002090     05      FILLER              PIC X(02).
002100 01          CURRENT-DATE-HYPHEN.
002110     05      CDH-CCYY            PIC 9(04).
002120     05      CDH-DASH1           PIC X(01) VALUE "-".
002130     05      CDH-MM              PIC 9(02).
002140     05      CDH-DASH2           PIC X(01) VALUE "-".
002150     05      CDH-DD              PIC 9(02).
002160     05      FILLER              PIC X(02).
002170
002180 01          CAL-DAYS-IN-MONTH.
002190     05      CAL-DIM-TABLE.
002200        10   CAL-DIM-01          PIC 9(02) VALUE 31.
002210        10   CAL-DIM-02          PIC 9(02) VALUE 28.
002220        10   CAL-DIM-03          PIC 9(02) VALUE 31.
002230        10   CAL-DIM-04          PIC 9(02) VALUE 30.
002240        10   CAL-DIM-05          PIC 9(02) VALUE 31.
002250        10   CAL-DIM-06          PIC 9(02) VALUE 30.
002260        10   CAL-DIM-07          PIC 9(02) VALUE 31.
002270        10   CAL-DIM-08          PIC 9(02) VALUE 31.
002280        10   CAL-DIM-09          PIC 9(02) VALUE 30.
002290        10   CAL-DIM-10          PIC 9(02) VALUE 31.
002300        10   CAL-DIM-11          PIC 9(02) VALUE 30.
002310        10   CAL-DIM-12          PIC 9(02) VALUE 31.
002320     05      CAL-DIM-ARRAY REDEFINES CAL-DIM-TABLE
002330                             PIC 9(02) OCCURS 12 TIMES.
002340     05      CAL-THIS-MONTH-MAX  PIC 9(02).
002350     05      CAL-LEAP-FLAG       PIC 9       VALUE ZERO.
002360          88 CAL-IS-LEAP-YEAR                   VALUE 1.
002370          88 CAL-NOT-LEAP-YEAR                  VALUE 0.
002380     05      FILLER              PIC X(02).
002390
002400*--------------------------------------------------------------------*
002410* Statistik-Akkumulatoren - COMP-3, gemaess Fachvorgabe fuer die
002420* Mittelwert-/Standardabweichungsberechnung (Abschneiden-vor-
002430* Division und Standardabweichung der Grundgesamtheit)
002440*--------------------------------------------------------------------*
002450 01          STAT-ACCUMULATORS.
002460     05      SUM-BUYING-PRICE    PIC S9(09)V9(04) COMP-3 VALUE ZERO.
002470     05      SUM-SELLING-PRICE   PIC S9(09)V9(04) COMP-3 VALUE ZERO.
002480     05      SUM-SELLING-SQ      PIC S9(13)V9(08) COMP-3 VALUE ZERO.
002490     05      MEAN-BUYING-WORK    PIC S9(04)V9(04) COMP-3 VALUE ZERO.
002500     05      MEAN-SELLING-WORK   PIC S9(04)V9(04) COMP-3 VALUE ZERO.
002510     05      VARIANCE-WORK       PIC S9(09)V9(08) COMP-3 VALUE ZERO.
002520     05      STDDEV-WORK         PIC S9(04)V9(04) COMP-3 VALUE ZERO.
002530     05      FOUND-DAY-COUNT     PIC S9(04) COMP VALUE ZERO.
002540     05      FILLER              PIC X(02).
002550
002560*--------------------------------------------------------------------*
002570* Arbeitskopie der Laufparameter und der Ergebniszeile
002580*--------------------------------------------------------------------*
002590     COPY    NBPCTPC.
002600
002610*--------------------------------------------------------------------*
002620* Parameterbereich fuer GETSTARTUPTEXT / PUTPARAMTEXT - wird von
002630* diesem Modul nicht direkt benutzt, nur zur Parallelitaet mit den
002640* anderen SSF-Modulen gefuehrt, die denselben Startup-Text-Block
002641* per COPY einbinden
002650*--------------------------------------------------------------------*
002660 01          STUP-PARAMETER.
002670     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
002680     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
002690     05      STUP-TEXT           PIC X(128).
002700     05      FILLER              PIC X(02).
002710
002720 EXTENDED-STORAGE SECTION.
002730
002740 EXEC SQL
002750     INCLUDE SQLCA
002760 END-EXEC
002770
002780 EXEC SQL
002790     BEGIN DECLARE SECTION
002800 END-EXEC
002810
002820******************************************************************
002830* Host-Variable fuer den Schluesselzugriff auf =NBPTABH / =NBPTABD.
002840* Sie spiegeln die Copy-Felder eins zu eins; NonStop SQL akzeptiert
002850* keine Host-Variable, deren Definition eine REDEFINES-Kette
002860* enthaelt, daher sind die WHERE-Schluessel hier separat deklariert.
002870******************************************************************
002880 01          H-PUB-DATE           PIC X(10).
002890 01          H-CCY-CODE           PIC X(03).
002900 01          H-TAB-ID             PIC X(10).
002910 01          H-TAB-TYPE-IND       PIC X(01).
002920 01          H-LISTING-DATE       PIC X(10).
002930 01          H-CTP-CURRENCY-NAME  PIC X(30).
002940 01          H-CTP-CURRENCY-CODE  PIC X(03).
002950 01          H-CTP-RELATION       PIC 9(04).
002960 01          H-CTP-BUYING-PRICE   PIC 9(04)V9(04).
002970 01          H-CTP-SELLING-PRICE  PIC 9(04)V9(04).
002980
002990 EXEC SQL
003000     END DECLARE SECTION
003010 END-EXEC
003020
003030******************************************************************
003040* Cursor ueber die fuer einen Tag veroeffentlichten Waehrungspositionen
003050******************************************************************
003060 EXEC SQL
003070     DECLARE NBPTABD_CURS CURSOR FOR
003080         SELECT   CURRENCY_NAME, CURRENCY_CODE, RELATION_TO_PLN
003090                , BUYING_PRICE, SELLING_PRICE
003100           FROM  =NBPTABD
003110          WHERE   PUBLISHING_DATE = :H-PUB-DATE
003120         BROWSE  ACCESS
003130 END-EXEC
003140******************************************************************
003150* Ende der SQL-Definitionen
003160******************************************************************
003170
003180 LINKAGE SECTION.
003190*--------------------------------------------------------------------*
003200* LINK-REC  -- Uebergabebereich vom Treiber NBPSTA0O
003210*--------------------------------------------------------------------*
003220 01          LINK-REC.
003230     05      LINK-HDR.
003240        10   LINK-CMD                 PIC X(02).
003250             88 LINK-CMD-STATISTICS               VALUE "ST".
003260        10   LINK-RC                  PIC S9(04) COMP.
003270*           0    = OK
003280*           9999 = Abbruch - Treiber muss reagieren, keine Ausgabe
003290     05      LINK-DATA.
003300        10   LINK-CURRENCY-CODE       PIC X(03).
003310        10   LINK-START-DATE          PIC X(10).
003320        10   LINK-END-DATE            PIC X(10).
003330        10   LINK-MEAN-BUYING-PRICE   PIC 9(04)V9(04).
003340        10   LINK-STDDEV-SELLING-PRICE
003350                                      PIC 9(04)V9(04).
003370        10   FILLER                   PIC X(12).
003380
003390 PROCEDURE DIVISION USING LINK-REC.
003400
003410******************************************************************
003420* A100  Steuerungs-Section
003430******************************************************************
003440 A100-STEUERUNG SECTION.
003450 A100-00.
003460**  ---> bei gesetztem Versionsschalter nur den Kompilierstempel zeigen
003470     IF  SHOW-VERSION
003480         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
003490         STOP RUN
003500     END-IF
003510
003520**  ---> Vorlauf: uebergebene Parameter pruefen
003530     PERFORM B000-VORLAUF
003540
003550     IF  PRG-ABBRUCH
003560         CONTINUE
003570     ELSE
003580         PERFORM B100-VERARBEITUNG
003590     END-IF
003600
003610**  ---> Nachlauf: Ergebnisfelder laden, RC setzen
003620     PERFORM B090-ENDE
003630     EXIT PROGRAM
003640     .
003650 A100-99.
003660     EXIT.
003670
003680******************************************************************
003690* B000  Vorlauf - Parameter pruefen, Arbeitsfelder initialisieren
003700******************************************************************
003710 B000-VORLAUF SECTION.
003720 B000-00.
003730     PERFORM C000-INIT
003740
003750     MOVE LINK-CURRENCY-CODE     TO PARM-CURRENCY-CODE
003760     MOVE LINK-START-DATE        TO PARM-START-DATE
003770     MOVE LINK-END-DATE          TO PARM-END-DATE
003780
003790     PERFORM C100-VALIDATE-DATE  THRU C100-99
003800         VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > 2
003810     .
003820 B000-99.
003830     EXIT.
003840
003850******************************************************************
003860* B090  Nachlauf - Ergebnisse berechnen (wenn kein Abbruch), RC setzen
003870******************************************************************
003880 B090-ENDE SECTION.
003890 B090-00.
003900
003910     IF  PRG-ABBRUCH
003920         MOVE 9999                     TO LINK-RC
003930     ELSE
003940         PERFORM E100-COMPUTE-RESULTS  THRU E100-99
003950         MOVE RES-MEAN-BUYING-PRICE    TO LINK-MEAN-BUYING-PRICE
003960         MOVE RES-STDDEV-SELLING-PRICE TO LINK-STDDEV-SELLING-PRICE
003980         MOVE ZERO                     TO LINK-RC
003990     END-IF
004000     .
004010 B090-99.
004020     EXIT.
004030
004040******************************************************************
004050* B100  Verarbeitung - Datumsbereich Tag fuer Tag durchlaufen
004060******************************************************************
004070 B100-VERARBEITUNG SECTION.
004080 B100-00.
004090     MOVE PARM-START-CCYY   TO CURRENT-DATE-CCYY
004100     MOVE PARM-START-MM     TO CURRENT-DATE-MM
004110     MOVE PARM-START-DD     TO CURRENT-DATE-DD
004120
004130     PERFORM D100-PROCESS-ONE-DAY THRU D100-99
004140         UNTIL PRG-ABBRUCH
004150            OR CURRENT-DATE-CCYY > PARM-END-CCYY
004160            OR ( CURRENT-DATE-CCYY = PARM-END-CCYY
004170                 AND CURRENT-DATE-MM > PARM-END-MM )
004180            OR ( CURRENT-DATE-CCYY = PARM-END-CCYY
004190                 AND CURRENT-DATE-MM = PARM-END-MM
004200                 AND CURRENT-DATE-DD > PARM-END-DD )
004210     .
004220 B100-99.
004230     EXIT.
004240
004250******************************************************************
004260* C000  Schalter, Akkumulatoren und Copy-Layouts initialisieren
004270******************************************************************
004280 C000-INIT SECTION.
004290 C000-00.
004300     INITIALIZE SCHALTER
004310                NBP-CCY-TABLE
004320                NBP-RUN-PARMS
004330                NBP-RESULT-OUTPUT
004340                STAT-ACCUMULATORS
004350     MOVE ZERO  TO FOUND-DAY-COUNT
004355     MOVE ZERO  TO W-TAGESZAEHLER
004360     .
004370 C000-99.
004380     EXIT.
004390
004400******************************************************************
004410* C100  Prueft eines der beiden Eingabedaten (C4-PTR = 1 Von-,
004420*       C4-PTR = 2 Bis-Datum). Ein ungueltiges Datum bricht den
004430*       Lauf ab - es gibt keinen sinnvollen Ersatzwert.
004440******************************************************************
004450 C100-VALIDATE-DATE SECTION.
004460 C100-00.
004470     IF  C4-PTR = 1
004480         MOVE PARM-START-CCYY TO C4-ANZ
004490         MOVE PARM-START-MM   TO C4-COUNT
004500         MOVE PARM-START-DD   TO C4-LEN
004510     ELSE
004520         MOVE PARM-END-CCYY   TO C4-ANZ
004530         MOVE PARM-END-MM     TO C4-COUNT
004540         MOVE PARM-END-DD     TO C4-LEN
004550     END-IF
004560
004570     IF  C4-COUNT < 1 OR C4-COUNT > 12
004580         SET PRG-ABBRUCH TO TRUE
004590         DISPLAY "NBPSTA0M: Ungueltiger Monat im Laufparameter"
004600         EXIT SECTION
004610     END-IF
004620
004630     MOVE C4-ANZ TO C9-ANZ
004640     PERFORM C110-CHECK-LEAP-YEAR THRU C110-99
004650
004660     MOVE CAL-DIM-ARRAY(C4-COUNT) TO CAL-THIS-MONTH-MAX
004670     IF  C4-COUNT = 2 AND CAL-IS-LEAP-YEAR
004680         MOVE 29 TO CAL-THIS-MONTH-MAX
004690     END-IF
004700
004710     IF  C4-LEN < 1 OR C4-LEN > CAL-THIS-MONTH-MAX
004720         SET PRG-ABBRUCH TO TRUE
004730         DISPLAY "NBPSTA0M: Ungueltiger Tag im Laufparameter"
004740     END-IF
004750     .
004760 C100-99.
004770     EXIT.
004780
004790******************************************************************
004800* C110  Schaltjahrtest auf C4-ANZ (durch 4 teilbar, nicht durch
004810*       100 ausser auch durch 400 - die uebliche gregorianische Regel)
004820******************************************************************
004830 C110-CHECK-LEAP-YEAR SECTION.
004840 C110-00.
004850     SET CAL-NOT-LEAP-YEAR TO TRUE
004860
004870     DIVIDE C4-ANZ BY 4   GIVING C9-COUNT REMAINDER C9-COUNT
004880     IF  C9-COUNT = ZERO
004890         SET CAL-IS-LEAP-YEAR TO TRUE
004900         DIVIDE C4-ANZ BY 100 GIVING C9-COUNT REMAINDER C9-COUNT
004910         IF  C9-COUNT = ZERO
004920             SET CAL-NOT-LEAP-YEAR TO TRUE
004930             DIVIDE C4-ANZ BY 400 GIVING C9-COUNT REMAINDER C9-COUNT
004940             IF  C9-COUNT = ZERO
004950                 SET CAL-IS-LEAP-YEAR TO TRUE
004960             END-IF
004970         END-IF
004980     END-IF
004990     .
005000 C110-99.
005010     EXIT.
005020
005030******************************************************************
005040* D100  Verarbeitet einen Kalendertag des Bereichs: Tagestabelle
005050*       laden, auf die gesuchte Waehrung durchsuchen, akkumulieren,
005060*       dann das Arbeitsdatum um einen Tag weiterschalten
005070******************************************************************
005080 D100-PROCESS-ONE-DAY SECTION.
005090 D100-00.
005095     ADD 1 TO W-TAGESZAEHLER
005100     MOVE CURRENT-DATE-CCYY TO CDH-CCYY
005110     MOVE CURRENT-DATE-MM   TO CDH-MM
005120     MOVE CURRENT-DATE-DD   TO CDH-DD
005130     MOVE CURRENT-DATE-HYPHEN TO H-PUB-DATE
005140
005150     PERFORM S100-SELECT-NBPTABH THRU S100-99
005160
005170     EVALUATE TRUE
005180         WHEN NBPTABH-FOUND
005190             PERFORM D110-LOAD-POSITIONS   THRU D110-99
005200             PERFORM D200-SEARCH-POSITION  THRU D200-99
005210             IF  POSITION-FOUND
005220                 ADD H-CTP-BUYING-PRICE  TO SUM-BUYING-PRICE
005230                 ADD H-CTP-SELLING-PRICE TO SUM-SELLING-PRICE
005240                 COMPUTE SUM-SELLING-SQ =
005250                         SUM-SELLING-SQ +
005260                         ( H-CTP-SELLING-PRICE * H-CTP-SELLING-PRICE )
005270                 ADD 1 TO FOUND-DAY-COUNT
005280             END-IF
005290         WHEN NBPTABH-NOT-PUBLISHED
005300             CONTINUE
005310         WHEN NBPTABH-SQL-ERROR
005320             SET PRG-ABBRUCH TO TRUE
005330             DISPLAY "NBPSTA0M: SQL-Fehler beim Lesen von NBPTABH fuer "
005340                      H-PUB-DATE
005350     END-EVALUATE
005360
005370     IF  NOT PRG-ABBRUCH
005380         PERFORM U200-ADD-ONE-DAY THRU U200-99
005390     END-IF
005400     .
005410 D100-99.
005420     EXIT.
005430
005440******************************************************************
005450* D110  Laedt die Waehrungspositionen des Tages in TAB-POSITIONS
005460*       ueber den NBPTABD-Cursor
005470******************************************************************
005480 D110-LOAD-POSITIONS SECTION.
005490 D110-00.
005500     MOVE ZERO TO TAB-POSITION-COUNT
005510     PERFORM S110-OPEN-NBPTABD-CURSOR  THRU S110-99
005520     IF  NOT NBPTABD-OPEN
005530         SET PRG-ABBRUCH TO TRUE
005540         DISPLAY "NBPSTA0M: OEFFNEN des NBPTABD-Cursors fehlgeschlagen"
005550         EXIT SECTION
005560     END-IF
005570
005580     PERFORM S120-FETCH-NBPTABD-CURSOR THRU S120-99
005590
005600     PERFORM D120-STORE-ONE-POSITION THRU D120-99
005610         UNTIL NBPTABD-EOD
005620            OR NBPTABD-NOK
005630            OR TAB-POSITION-COUNT >= 40
005640
005650     PERFORM S130-CLOSE-NBPTABD-CURSOR THRU S130-99
005660     .
005670 D110-99.
005680     EXIT.
005690
005700******************************************************************
005710* D120  Uebernimmt eine geholte Zeile in die Speichertabelle,
005720*       holt dann die naechste Zeile
005730******************************************************************
005740 D120-STORE-ONE-POSITION SECTION.
005750 D120-00.
005760     ADD 1 TO TAB-POSITION-COUNT
005770     SET TAB-PX TO TAB-POSITION-COUNT
005780     MOVE H-CTP-CURRENCY-NAME TO POS-CURRENCY-NAME(TAB-PX)
005790     MOVE H-CTP-CURRENCY-CODE TO POS-CURRENCY-CODE(TAB-PX)
005800     MOVE H-CTP-RELATION      TO POS-RELATION-TO-PLN(TAB-PX)
005810     MOVE H-CTP-BUYING-PRICE  TO POS-BUYING-PRICE(TAB-PX)
005820     MOVE H-CTP-SELLING-PRICE TO POS-SELLING-PRICE(TAB-PX)
005830
005840     PERFORM S120-FETCH-NBPTABD-CURSOR THRU S120-99
005850     .
005860 D120-99.
005870     EXIT.
005880
005890******************************************************************
005900* D200  Durchsucht TAB-POSITIONS nach CURRENCY-CODE = PARM-CURRENCY-CODE
005910*       - exakter, gross-/kleinschreibungsabhaengiger Vergleich
005920******************************************************************
005930 D200-SEARCH-POSITION SECTION.
005940 D200-00.
005950     SET POSITION-NOT-FOUND TO TRUE
005960     PERFORM D210-COMPARE-ONE-POSITION THRU D210-99
005970         VARYING TAB-PX FROM 1 BY 1
005980         UNTIL TAB-PX > TAB-POSITION-COUNT
005990            OR POSITION-FOUND
006000     .
006010 D200-99.
006020     EXIT.
006030
006040******************************************************************
006050* D210  Vergleicht einen Tabelleneintrag mit dem gesuchten Code
006060******************************************************************
006070 D210-COMPARE-ONE-POSITION SECTION.
006080 D210-00.
006090     IF  POS-CURRENCY-CODE(TAB-PX) = PARM-CURRENCY-CODE
006100         SET POSITION-FOUND TO TRUE
006110         MOVE POS-BUYING-PRICE(TAB-PX)  TO H-CTP-BUYING-PRICE
006120         MOVE POS-SELLING-PRICE(TAB-PX) TO H-CTP-SELLING-PRICE
006130     END-IF
006140     .
006150 D210-99.
006160     EXIT.
006170
006180******************************************************************
006190* E100  Berechnet den Mittelwert des Kaufkurses und die Standard-
006200*       abweichung (Grundgesamtheit) des Verkaufskurses. Keine
006210*       Abfangung fuer FOUND-DAY-COUNT = Null - ein Zeitraum ohne
006220*       Treffer hat kein sinnvolles Ergebnis und soll an der
006230*       Division abenden, es gibt keinen erfundenen Nulltage-Wert
006240******************************************************************
006250 E100-COMPUTE-RESULTS SECTION.
006260 E100-00.
006270*    ---> direkt aus der Summe mit voller Genauigkeit in einem
006280*         COMPUTE dividieren, genau wie VARIANCE-WORK es weiter
006290*         unten tut - eine fruehere Fassung leitete die Summe
006291*         zunaechst durch MEAN-BUYING-WORK/MEAN-SELLING-WORK und
006292*         schnitt dabei nicht nur Nachkommastellen ab, sondern
006293*         Vorkommastellen auf das 4-stellige Arbeitsfeld (Anf. FX-0189)
006294*    ---> kein ROUNDED unten - COMPUTE schneidet ueberschuessige
006295*         Nachkommastellen per Voreinstellung ab, genau die hier
006296*         geforderte Regel "erst abschneiden, dann dividieren"
006300     COMPUTE MEAN-BUYING-WORK  = SUM-BUYING-PRICE  / FOUND-DAY-COUNT
006320
006330     COMPUTE MEAN-SELLING-WORK = SUM-SELLING-PRICE / FOUND-DAY-COUNT
006350
006360     COMPUTE VARIANCE-WORK =
006370             ( SUM-SELLING-SQ / FOUND-DAY-COUNT )
006380             - ( MEAN-SELLING-WORK * MEAN-SELLING-WORK )
006390
006400     COMPUTE STDDEV-WORK ROUNDED = FUNCTION SQRT(VARIANCE-WORK)
006410
006420     MOVE MEAN-BUYING-WORK TO RES-MEAN-BUYING-PRICE
006430     MOVE STDDEV-WORK      TO RES-STDDEV-SELLING-PRICE
006450     .
006460 E100-99.
006470     EXIT.
006480
006490******************************************************************
006500* S100  Einzelsatz-SELECT der Tages-Kopfzeile aus =NBPTABH -
006510*       dies ist der Schluesselzugriff-Ersatz fuer das Lesen einer
006520*       INDEXED/KSDS-Stammdatei nach PUBLISHING-DATE; die Compiler-
006530*       Konfiguration dieses Builds hat keine Indexed-File-
006540*       Unterstuetzung, daher liegen die Stammdaten in einer
006550*       NonStop-SQL-Tabelle, genauso wie =SSFRARCH und =SSFRFDEF
006560******************************************************************
006570 S100-SELECT-NBPTABH SECTION.
006580 S100-00.
006590     EXEC SQL
006600         SELECT   TAB_ID, TAB_TYPE_IND, LISTING_DATE
006610           INTO  :H-TAB-ID, :H-TAB-TYPE-IND, :H-LISTING-DATE
006620           FROM  =NBPTABH
006630          WHERE   PUBLISHING_DATE = :H-PUB-DATE
006640         BROWSE  ACCESS
006650     END-EXEC
006660
006670     EVALUATE SQLCODE OF SQLCA
006680         WHEN ZERO   SET NBPTABH-FOUND         TO TRUE
006690         WHEN 100    SET NBPTABH-NOT-PUBLISHED TO TRUE
006700         WHEN OTHER  SET NBPTABH-SQL-ERROR     TO TRUE
006710     END-EVALUATE
006720     .
006730 S100-99.
006740     EXIT.
006750
006760******************************************************************
006770* S110  OPEN des Cursors ueber die Waehrungspositionen des Tages
006780******************************************************************
006790 S110-OPEN-NBPTABD-CURSOR SECTION.
006800 S110-00.
006810     EXEC SQL
006820         OPEN NBPTABD_CURS
006830     END-EXEC
006840     IF  SQLCODE OF SQLCA = ZERO
006850         SET NBPTABD-OPEN TO TRUE
006860     ELSE
006870         SET NBPTABD-CLOSED TO TRUE
006880     END-IF
006890     .
006900 S110-99.
006910     EXIT.
006920
006930******************************************************************
006940* S120  FETCH einer Waehrungspositionszeile
006950******************************************************************
006960 S120-FETCH-NBPTABD-CURSOR SECTION.
006970 S120-00.
006980     EXEC SQL
006990         FETCH NBPTABD_CURS
007000          INTO  :H-CTP-CURRENCY-NAME
007010               ,:H-CTP-CURRENCY-CODE
007020               ,:H-CTP-RELATION
007030               ,:H-CTP-BUYING-PRICE
007040               ,:H-CTP-SELLING-PRICE
007050     END-EXEC
007060
007070     EVALUATE SQLCODE OF SQLCA
007080         WHEN ZERO   SET NBPTABD-OK  TO TRUE
007090         WHEN 100    SET NBPTABD-EOD TO TRUE
007100         WHEN OTHER  SET NBPTABD-NOK TO TRUE
007110     END-EVALUATE
007120     .
007130 S120-99.
007140     EXIT.
007150
007160******************************************************************
007170* S130  CLOSE des Cursors
007180******************************************************************
007190 S130-CLOSE-NBPTABD-CURSOR SECTION.
007200 S130-00.
007210     EXEC SQL
007220         CLOSE NBPTABD_CURS
007230     END-EXEC
007240     SET NBPTABD-CLOSED TO TRUE
007250     .
007260 S130-99.
007270     EXIT.
007280
007290******************************************************************
007300* U200  Addiert einen Kalendertag auf CURRENT-DATE-WORK, mit
007310*       Uebertrag in Monat und Jahr bei Bedarf - keine intrinsischen
007320*       Datumsfunktionen, gemaess langjaehriger Hauskonvention
007330******************************************************************
007340 U200-ADD-ONE-DAY SECTION.
007350 U200-00.
007360     MOVE CURRENT-DATE-CCYY TO C4-ANZ
007370     PERFORM C110-CHECK-LEAP-YEAR THRU C110-99
007380
007390     MOVE CAL-DIM-ARRAY(CURRENT-DATE-MM) TO CAL-THIS-MONTH-MAX
007400     IF  CURRENT-DATE-MM = 2 AND CAL-IS-LEAP-YEAR
007410         MOVE 29 TO CAL-THIS-MONTH-MAX
007420     END-IF
007430
007440     IF  CURRENT-DATE-DD < CAL-THIS-MONTH-MAX
007450         ADD 1 TO CURRENT-DATE-DD
007460     ELSE
007470         MOVE 1 TO CURRENT-DATE-DD
007480         IF  CURRENT-DATE-MM < 12
007490             ADD 1 TO CURRENT-DATE-MM
007500         ELSE
007510             MOVE 1 TO CURRENT-DATE-MM
007520             ADD 1 TO CURRENT-DATE-CCYY
007530         END-IF
007540     END-IF
007550     .
007560 U200-99.
007570     EXIT.
007580*
007590*--------------------------------------------------------------------*
007600* ENDE PROGRAMM NBPSTA0M
007610*--------------------------------------------------------------------*
007620
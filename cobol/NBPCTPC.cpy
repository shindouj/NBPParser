000100*****************************************************************
000110* NBPCTPC  --  NBP RATE-TABLE / RUN-PARAMETER / RESULT COPYBOOK
000120*****************************************************************
000130* Last Changed     :: 2006-02-20
000140* Last Version     :: C.01.06
000150* Short Descr.     :: Record layouts for the NBP rate table, the
000160*                      run parameters and the result line of the
000170*                      NBPSTA0 statistics module
000180*
000190* Change History
000200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000210*----------------------------------------------------------------*
000220* Vers.   | Date       | By  | Comment                            *
000230*---------|------------|-----|------------------------------------*
000240*A.00.00  | 1987-02-11 | RSJ | Original layout (rate table with   *
000250*         |            |     | 20 positions, buying price only)   *
000260*A.01.00  | 1987-09-03 | RSJ | RELATION-TO-PLN field added         *
000270*A.02.00  | 1988-04-19 | HKW | Table extended to 40 positions      *
000280*B.00.00  | 1988-11-07 | HKW | Header record NBP-CCY-TABLE split   *
000290*         |            |     | from the old single flat record     *
000300*B.01.00  | 1989-02-14 | HKW | NBP-RUN-PARMS layout added for the  *
000310*         |            |     | parameter-card batch start          *
000320*B.02.00  | 1989-05-22 | RSJ | NBP-RESULT-OUTPUT layout added      *
000330*C.00.00  | 1989-09-01 | RSJ | Table-type indicator byte and the   *
000340*         |            |     | 88-levels under it added            *
000350*C.01.00  | 1989-10-05 | HKW | Date fields given numeric REDEFINES *
000360*         |            |     | for CCYYMMDD range comparisons      *
000370*C.01.04  | 1989-11-02 | HKW | FILLER correction on the position   *
000380*         |            |     | record to a word boundary (req. by  *
000390*         |            |     | Data Center standards review)       *
000400*---------|------------|-----|------------------------------------*
000410*Y2K.01   | 1998-11-30 | PDK | Year-2000 review: CCYY subfields    *
000420*         |            |     | already carry 4 digits - no layout  *
000430*         |            |     | change required, see cklist DC-Y2K7 *
000432*---------|------------|-----|------------------------------------*
000434*C.01.05  | 2003-07-11 | PDK | PARM-COUNT field dropped - leftover *
000435*         |            |     | from old multi-card format, never   *
000436*         |            |     | moved or read (req. FX-0204)        *
000437*C.01.06  | 2006-02-20 | MKS | RES-/LINK-FOUND-DAY-COUNT dropped - *
000438*         |            |     | result record carries exactly the   *
000439*         |            |     | two figures the report needs        *
000440*----------------------------------------------------------------*
000450*
000460* Description
000470* -----------
000480*   This copy member supplies the record layouts for the NBP
000490*   rate table, the run parameters and the result line. It is
000500*   included by NBPSTA0M (the statistics module); the driver
000510*   NBPSTA0O copies only the run-parameter and result portions.
000520*
000530*   The rate table itself is fetched through NonStop SQL (see
000540*   NBPSTA0M, the S1nn paragraphs); the host variables defined
000550*   here mirror table =NBPTABH (header, one row per publishing
000560*   day) and table =NBPTABD (position, one row per quoted
000570*   currency per day).
000580*****************************************************************
000590*
000600*--------------------------------------------------------------------*
000610* NBP-CCY-TAB-POSITION  -- one currency position of a day's table
000620*--------------------------------------------------------------------*
000630 01          NBP-CCY-TAB-POSITION.
000640     05      CTP-CURRENCY-NAME        PIC X(30).
000650     05      CTP-CURRENCY-CODE        PIC X(03).
000660     05      CTP-RELATION-TO-PLN      PIC 9(04).
000670     05      CTP-BUYING-PRICE         PIC 9(04)V9(04).
000680     05      CTP-SELLING-PRICE        PIC 9(04)V9(04).
000690     05      FILLER                   PIC X(07).
000700
000710*--------------------------------------------------------------------*
000720* NBP-CCY-TABLE  -- one published day's table, header plus up to
000730*                   40 currency positions
000740*--------------------------------------------------------------------*
000750 01          NBP-CCY-TABLE.
000760     05      TAB-ID                   PIC X(10).
000770     05      TAB-TYPE-IND             PIC X(01).
000780          88 TAB-TYPE-MID-MARKET                  VALUE "C".
000790          88 TAB-TYPE-FOREX-BUY-ONLY               VALUE "A".
000800          88 TAB-TYPE-FOREX-SELL-ONLY              VALUE "B".
000810     05      TAB-LISTING-DATE         PIC X(10).
000820     05      TAB-LISTING-DATE-NUM REDEFINES TAB-LISTING-DATE.
000830        10   TAB-LST-CCYY             PIC 9(04).
000840        10                            PIC X(01).
000850        10   TAB-LST-MM               PIC 9(02).
000860        10                            PIC X(01).
000870        10   TAB-LST-DD               PIC 9(02).
000880     05      TAB-PUBLISHING-DATE      PIC X(10).
000890     05      TAB-PUBLISHING-DATE-NUM REDEFINES TAB-PUBLISHING-DATE.
000900        10   TAB-PUB-CCYY             PIC 9(04).
000910        10                            PIC X(01).
000920        10   TAB-PUB-MM               PIC 9(02).
000930        10                            PIC X(01).
000940        10   TAB-PUB-DD               PIC 9(02).
000950     05      FILLER                   PIC X(09).
000960     05      TAB-POSITION-COUNT       PIC 9(02) COMP.
000970     05      TAB-POSITIONS OCCURS 40 TIMES
000980                           INDEXED BY TAB-PX.
000990        10   POS-CURRENCY-NAME        PIC X(30).
001000        10   POS-CURRENCY-CODE        PIC X(03).
001010        10   POS-RELATION-TO-PLN      PIC 9(04).
001020        10   POS-BUYING-PRICE         PIC 9(04)V9(04).
001030        10   POS-SELLING-PRICE        PIC 9(04)V9(04).
001040        10   FILLER                   PIC X(07).
001050
001060*--------------------------------------------------------------------*
001070* NBP-RUN-PARMS  -- run parameters (currency code, from/thru date)
001080*                   as delivered by GETSTARTUPTEXT
001090*--------------------------------------------------------------------*
001100 01          NBP-RUN-PARMS.
001110     05      PARM-CURRENCY-CODE       PIC X(03).
001120     05      PARM-START-DATE          PIC X(10).
001130     05      PARM-START-DATE-NUM REDEFINES PARM-START-DATE.
001140        10   PARM-START-CCYY          PIC 9(04).
001150        10                            PIC X(01).
001160        10   PARM-START-MM            PIC 9(02).
001170        10                            PIC X(01).
001180        10   PARM-START-DD            PIC 9(02).
001190     05      PARM-END-DATE            PIC X(10).
001200     05      PARM-END-DATE-NUM REDEFINES PARM-END-DATE.
001210        10   PARM-END-CCYY            PIC 9(04).
001220        10                            PIC X(01).
001230        10   PARM-END-MM              PIC 9(02).
001240        10                            PIC X(01).
001250        10   PARM-END-DD              PIC 9(02).
001270     05      FILLER                   PIC X(07).
001280
001290*--------------------------------------------------------------------*
001300* NBP-RESULT-OUTPUT  -- the two result figures produced by the run
001310*--------------------------------------------------------------------*
001320 01          NBP-RESULT-OUTPUT.
001330     05      RES-MEAN-BUYING-PRICE    PIC 9(04)V9(04).
001340     05      RES-STDDEV-SELLING-PRICE PIC 9(04)V9(04).
001360     05      FILLER                   PIC X(10).
001370*
001380*--------------------------------------------------------------------*
001390* END OF COPYBOOK NBPCTPC
001400*--------------------------------------------------------------------*
